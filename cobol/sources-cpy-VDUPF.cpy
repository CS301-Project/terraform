000100* VDUPF.cpybk  -  LINKAGE RECORD FOR CALLED ROUTINE TRFVDUPF
000110* PROCESSED-FILE DUPLICATE CHECK INTERFACE
000120*****************************************************************
000130* HISTORY OF AMENDMENT:                                          *
000140*-----------------------------------------------------------------
000150* G2BL04 - ACNRJR - 22/07/2019 - CASH MANAGEMENT ROAD MAP - P19
000160*          INITIAL VERSION - E-REQ 48871.                        *
000170*-----------------------------------------------------------------
000180 01  WK-C-VDUPF-RECORD.
000190     05  VDUPF-FILENAME               PIC X(80).
000200*                                 NAME OF INCOMING CSV FILE TO
000210*                                 BE CHECKED AGAINST TFSCTLF
000220     05  VDUPF-FOUND-SW               PIC X(01).
000230         88  VDUPF-FOUND                  VALUE "Y".
000240         88  VDUPF-NOT-FOUND               VALUE "N".
000250     05  FILLER                       PIC X(10).
