000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. TRFVDUPF.
000120 AUTHOR. R SUTHERLAND.
000130 INSTALLATION. TRX SYSTEMS - CASH MANAGEMENT.
000140 DATE-WRITTEN. 14 MARCH 1989.
000150 DATE-COMPILED.
000160 SECURITY. THIS PROGRAM IS THE PROPERTY OF TRX SYSTEMS AND IS
000170     NOT TO BE REPRODUCED OR DISCLOSED WITHOUT PRIOR WRITTEN
000180     CONSENT.
000190*=================================================================
000200*
000210*DESCRIPTION : THIS IS A CALLED ROUTINE TO CHECK THE PROCESSED-
000220*              FILES CONTROL FILE (TFSCTLF) FOR AN INCOMING CSV
000230*              FILE NAME THAT HAS ALREADY BEEN POSTED.  CALLED
000240*              ONCE PER CANDIDATE FILE BY TRFVCSVM BEFORE THE
000250*              FILE IS OPENED FOR READING.
000260*=================================================================
000270*
000280* HISTORY OF AMENDMENT :
000290*=================================================================
000300*
000310* RMB100 - RSUTHLD - 14/03/1989 - INITIAL VERSION.  KEYED LOOKUP
000320*                     AGAINST THE NIGHTLY EXTRACT-CONTROL FILE
000330*                     TO STOP THE SAME TAPE BEING POSTED TWICE.
000340*-----------------------------------------------------------------
000350* RMB134 - RSUTHLD - 02/09/1991 - E-REQ 00412 - EXTRACT-CONTROL
000360*                     FILE MOVED FROM TAPE LABEL LOOKUP TO AN
000370*                     INDEXED DISK FILE.  REWROTE B100 FOR THE
000380*                     NEW KEYED READ.
000390*-----------------------------------------------------------------
000400* Y2K003 - DCHAN   - 19/11/1998 - YEAR 2000 PROGRAM.  REVIEWED -
000410*                     CONTROL-FILE DATE FIELD IS ALREADY CCYYMMDD.
000420*                     NO CHANGE REQUIRED, ENTRY MADE FOR AUDIT.
000430*-----------------------------------------------------------------
000440* G4R220 - ACNRJR  - 11/02/2004 - E-REQ 51120 - RENAMED THE
000450*                     CONTROL FILE TO TFSCTLF AS PART OF THE
000460*                     TRX NAMING STANDARD CLEAN-UP PROJECT.
000470*-----------------------------------------------------------------
000480* P09K01 - TMPARV  - 03/06/2009 - E-REQ 55310 - ADDED THE NUMERIC
000490*                     FILENAME VIEW SO THE DUPLICATE-CHECK LOG
000500*                     CAN SHOW THE APPARENT BATCH DATE WHEN THE
000510*                     VENDOR NAMES A FILE BY DATE STAMP ALONE.
000520*-----------------------------------------------------------------
000530* G2BL04 - ACNRJR  - 22/07/2019 - CASH MANAGEMENT ROAD MAP - P19
000540*                     E-REQ 48871 - REPOINTED AT THE NEW CSV
000550*                     INTERFACE SUITE.  KEY IS NOW THE INCOMING
000560*                     FILE NAME RATHER THAN A TAPE LABEL.
000570*-----------------------------------------------------------------
000580* G2BL11 - TMPJP6  - 17/10/2019 - E-REQ 49205 - ADDED THE LEADING
000590*                     BYTE CHECK AFTER A VENDOR SENT US A FILE
000600*                     NAME STARTING WITH A BYTE ORDER MARK THAT
000610*                     SORTED AHEAD OF EVERYTHING ON THE IFS.
000620*=================================================================
000630*
000640 ENVIRONMENT DIVISION.
000650 CONFIGURATION SECTION.
000660 SOURCE-COMPUTER. IBM-AS400.
000670 OBJECT-COMPUTER. IBM-AS400.
000680 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
000690        I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
000700 INPUT-OUTPUT SECTION.
000710 FILE-CONTROL.
000720        SELECT TFSCTLF ASSIGN TO DATABASE-TFSCTLF
000730        ORGANIZATION IS INDEXED
000740        ACCESS MODE IS DYNAMIC
000750        RECORD KEY IS TFSCTLF-FILENAME
000760 FILE STATUS IS WK-C-FILE-STATUS.
000770 DATA DIVISION.
000780 FILE SECTION.
000790 FD  TFSCTLF
000800        LABEL RECORDS ARE OMITTED
000810 DATA RECORD IS WK-C-TFSCTLF.
000820 01  WK-C-TFSCTLF.
000830        COPY DDS-ALL-FORMATS OF TFSCTLF.
000840 01  WK-C-TFSCTLF-1.
000850        COPY TFSCTLF.
000860 WORKING-STORAGE SECTION.
000870 01  FILLER                      PIC X(24) VALUE
000880        "** PROGRAM TRFVDUPF **".
000890
000900 01  WK-C-COMMON.
000910        COPY ASCMWS.
000920
000930 01  WS-C-FLAG.
000940     05  WS-C-REC-FOUND           PIC X(01).
000950     05  FILLER                   PIC X(04).
000960
000970 01  WS-C-WORK-AREA.
000980     05  WS-C-CHECK-FILENAME      PIC X(80).
000990     05  WS-C-CHECK-NAME-PARTS REDEFINES WS-C-CHECK-FILENAME.
001000         10  WS-C-CHECK-STEM      PIC X(76).
001010         10  WS-C-CHECK-EXT       PIC X(04).
001020     05  WS-C-CHECK-LEAD-VIEW REDEFINES WS-C-CHECK-FILENAME.
001030         10  WS-C-CHECK-LEADCHR   PIC X(01).
001040         10  FILLER               PIC X(79).
001050     05  WS-C-CHECK-NUM-VIEW REDEFINES WS-C-CHECK-FILENAME.
001060         10  WS-N-CHECK-AS-DATE   PIC 9(08).
001070         10  FILLER               PIC X(72).
001080     05  WS-N-READ-ATTEMPTS       PIC S9(04) COMP VALUE ZERO.
001090
001100****************
001110 LINKAGE SECTION.
001120****************
001130        COPY VDUPF.
001140
001150        EJECT
001160****************************************
001170 PROCEDURE DIVISION USING WK-C-VDUPF-RECORD.
001180****************************************
001190 MAIN-MODULE.
001200     PERFORM A000-PROCESS-CALLED-ROUTINE
001210        THRU A099-PROCESS-CALLED-ROUTINE-EX.
001220     PERFORM Z000-END-PROGRAM-ROUTINE
001230        THRU Z999-END-PROGRAM-ROUTINE-EX.
001240 GOBACK.
001250
001260*-----------------------------------------------------------------
001270*
001280 A000-PROCESS-CALLED-ROUTINE.
001290*-----------------------------------------------------------------
001300*
001310     OPEN INPUT TFSCTLF.
001320     IF NOT WK-C-SUCCESSFUL
001330 DISPLAY "TRFVDUPF - OPEN FILE ERROR - TFSCTLF"
001340        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001350        GO TO Y900-ABNORMAL-TERMINATION
001360 END-IF.
001370
001380     MOVE VDUPF-FILENAME       TO WS-C-CHECK-FILENAME.
001390     IF WS-C-CHECK-LEADCHR NOT ALPHABETIC-UPPER
001400        AND WS-C-CHECK-LEADCHR NOT ALPHABETIC-LOWER
001410        AND WS-C-CHECK-LEADCHR NOT NUMERIC
001420 DISPLAY "TRFVDUPF - UNUSUAL LEADING BYTE ON FILENAME - "
001430           WS-C-CHECK-LEADCHR
001440 END-IF.
001450
001460     MOVE "N"                  TO WS-C-REC-FOUND.
001470     MOVE VDUPF-FILENAME       TO TFSCTLF-FILENAME.
001480
001490     PERFORM B100-READ-TFSCTLF
001500        THRU B199-READ-TFSCTLF-EX.
001510
001520     IF WS-C-REC-FOUND = "Y"
001530        SET VDUPF-FOUND        TO TRUE
001540     ELSE
001550        SET VDUPF-NOT-FOUND    TO TRUE
001560 END-IF.
001570
001580 A099-PROCESS-CALLED-ROUTINE-EX.
001590 EXIT.
001600*-----------------------------------------------------------------
001610*
001620 B100-READ-TFSCTLF.
001630
001640     ADD 1 TO WS-N-READ-ATTEMPTS.
001650     READ  TFSCTLF KEY IS TFSCTLF-FILENAME.
001660     IF  WK-C-SUCCESSFUL
001670        MOVE "Y"         TO  WS-C-REC-FOUND
001680     ELSE
001690        IF  WK-C-END-OF-FILE
001700              OR  WK-C-RECORD-NOT-FOUND
001710           MOVE "N"     TO  WS-C-REC-FOUND
001720        ELSE
001730 DISPLAY "TRFVDUPF - READ FILE ERROR - TFSCTLF"
001740           DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001750           GO TO Y900-ABNORMAL-TERMINATION
001760        END-IF
001770 END-IF.
001780 B199-READ-TFSCTLF-EX.
001790 EXIT.
001800 Y900-ABNORMAL-TERMINATION.
001810     PERFORM Z000-END-PROGRAM-ROUTINE.
001820     EXIT PROGRAM.
001830 Z000-END-PROGRAM-ROUTINE.
001840     CLOSE TFSCTLF.
001850     IF  NOT WK-C-SUCCESSFUL
001860 DISPLAY "TRFVDUPF - CLOSE FILE ERROR - TFSCTLF"
001870        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001880 END-IF.
001890 Z999-END-PROGRAM-ROUTINE-EX.
001900 EXIT.
