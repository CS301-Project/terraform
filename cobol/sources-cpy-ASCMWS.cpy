000100*****************************************************************
000110* ASCMWS  -  COMMON FILE STATUS / RETURN CODE WORK AREA         *
000120*            COPIED INTO EVERY TRF PROGRAM'S WK-C-COMMON GROUP  *
000130*****************************************************************
000140* HISTORY OF AMENDMENT:                                         *
000150*-----------------------------------------------------------------
000160* RMB100 - RSUTHLD - 14/03/1989 - INITIAL VERSION.
000170*          COMMON COPYBOOK FOR FILE STATUS CONDITION NAMES SO
000180*          EVERY TRF PROGRAM TESTS FILE STATUS THE SAME WAY.
000190*-----------------------------------------------------------------
000200* Y2K001 - DCHAN   - 09/11/1998 - YEAR 2000 PROGRAM.
000210*          REVIEWED - NO DATE-SENSITIVE FIELDS IN THIS COPYBOOK.
000220*          NO CHANGE REQUIRED, ENTRY MADE FOR AUDIT TRAIL ONLY.
000230*-----------------------------------------------------------------
000240* G2BL04 - ACNRJR  - 22/07/2019 - CASH MANAGEMENT ROAD MAP - P19
000250*          ADDED WK-C-DUPLICATE-KEY AND WK-C-RECORD-LOCKED FOR
000260*          THE NEW INCOMING CSV INTERFACE SUITE (TRFVCSVM).
000270*****************************************************************
000280 05  WK-C-FILE-STATUS            PIC X(02).
000290     88  WK-C-SUCCESSFUL              VALUE "00" "02".
000300     88  WK-C-END-OF-FILE              VALUE "10".
000310     88  WK-C-DUPLICATE-KEY            VALUE "22".
000320     88  WK-C-RECORD-NOT-FOUND         VALUE "23".
000330     88  WK-C-RECORD-LOCKED            VALUE "9D".
000340*
000350 05  WK-C-FILE-STATUS-2           PIC X(02).
000360*
000370 05  WK-N-SQLCODE                PIC S9(09) COMP-3 VALUE ZERO.
000380     88  WK-SQL-SUCCESSFUL             VALUE ZERO.
000390     88  WK-SQL-NOT-FOUND              VALUE +100.
000400*
000410 05  FILLER                      PIC X(05).
