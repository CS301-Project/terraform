000100 IDENTIFICATION DIVISION.
000110***********************
000120 PROGRAM-ID. TRFVCSVM.
000130 AUTHOR. D CHAN.
000140 INSTALLATION. TRX SYSTEMS - CASH MANAGEMENT.
000150 DATE-WRITTEN. 11 SEPTEMBER 1985.
000160 DATE-COMPILED.
000170 SECURITY. THIS PROGRAM IS THE PROPERTY OF TRX SYSTEMS AND IS
000180     NOT TO BE REPRODUCED OR DISCLOSED WITHOUT PRIOR WRITTEN
000190     CONSENT.
000200*DESCRIPTION : DRIVER PROGRAM - TRANSACTION EXTRACT POSTING.
000210*             READS A MANIFEST OF CANDIDATE EXTRACT FILES ONE
000220*             NAME PER LINE, SKIPS ANY FILE ALREADY RECORDED AS
000230*             POSTED, READS AND POSTS EACH REMAINING FILE'S
000240*             TRANSACTION LINES TO THE TRANSACTION MASTER, AND
000250*             RECORDS THE FILE AS PROCESSED, ALL AS ONE UNIT OF
000260*             WORK PER FILE.
000270*______________________________________________________________
000280* HISTORY OF MODIFICATION:
000290*================================================================
000300* RMB099  11/09/1985 DCHAN   - INITIAL VERSION.
000310*                          - NIGHTLY TAPE EXTRACT POSTING RUN,
000320*                            ONE TAPE VOLUME PER EXECUTION.
000330*----------------------------------------------------------------
000340* RMB133  02/09/1991 RSUTHLD - E-REQ 00412
000350*                          - EXTRACT-CONTROL LOOKUP MOVED FROM
000360*                            TAPE LABEL TO THE NEW TFSCTLF FILE,
000370*                            CALLS THE NEW TRFVBACU-STYLE LOOKUP.
000380*----------------------------------------------------------------
000390* TYK030  19/04/1994 TYK     - E-REQ 01402
000400*                          - ADDED THE RUN-START / RUN-COMPLETE
000410*                            DISPLAY MESSAGES FOR THE OPERATOR
000420*                            CONSOLE LOG.
000430*----------------------------------------------------------------
000440* Y2K002  23/11/1998 DCHAN   - YEAR 2000 PROGRAM.
000450*                          - WINDOWED THE PROCESSED-FILE DATE
000460*                            STAMP TO CENTURY "20", SAME AS THE
000470*                            REST OF THE TRX SUITE.
000480*----------------------------------------------------------------
000490* G4R221  11/02/2004 ACNRJR  - E-REQ 51120
000500*                          - RENAMED THE CONTROL FILE TO TFSCTLF
000510*                            THROUGHOUT, TRX NAMING STANDARD
000520*                            CLEAN-UP PROJECT.
000530*----------------------------------------------------------------
000540* 7Q1EM2  16/09/2017 TMPPYM  - E-REQ 47988
000550*                          - ADDED THE PER-FILE UNIT OF WORK
000560*                            (COMMIT/ROLLBACK) SO A BAD LINE IN
000570*                            ONE EXTRACT FILE CAN NO LONGER
000580*                            HALF-POST A DIFFERENT FILE'S WORK.
000590*----------------------------------------------------------------
000600* G2BL04  22/07/2019 ACNRJR  - CASH MANAGEMENT ROAD MAP - P19
000610*                          - E-REQ 48871 - REBUILT AS THE CSV
000620*                            TRANSACTION INTERFACE DRIVER.  THE
000630*                            TAPE VOLUME IS REPLACED BY AN IFS
000640*                            MANIFEST FILE OF CANDIDATE CSV FILE
000650*                            NAMES, ONE RUN PER MANIFEST.
000660*----------------------------------------------------------------
000670* G2BL17  14/11/2019 TMPJP6  - E-REQ 49640
000680*                          - ADDED THE UPSI-0 FORCE-REPOST
000690*                            OVERRIDE FOR THE OPERATIONS DESK TO
000700*                            USE WHEN A FILE NEEDS RE-SENDING.
000710*----------------------------------------------------------------
000720* G2BL21  06/01/2020 TMPJP6  - E-REQ 49901
000730*                          - OPERATIONS COULD NOT TELL A MALFORMED
000740*                            LINE FROM A QUIET BAD-TYPE / BAD-
000750*                            AMOUNT SKIP IN THE CONSOLE LOG.  D000
000760*                            NOW DISPLAYS A MESSAGE WHEN TRFVCLNS
000770*                            RETURNS THE MALFORMED-LINE CODE.
000780*----------------------------------------------------------------
000790* G2BL23  28/01/2020 TMPJP6  - E-REQ 49901 CONT'D
000800*                          - THE VDUPF/VCLNS LINKAGE COPYBOOKS
000810*                            EACH CARRY THEIR OWN 01-LEVEL HEADER.
000820*                            WRAPPING THEM IN A SECOND 01 HERE
000830*                            LEFT THE OUTER GROUP WITH NO
000840*                            SUBORDINATE ITEMS AND WOULD NOT
000850*                            COMPILE.  DROPPED THE WRAPPER - THE
000860*                            COPYBOOKS' OWN 01 IS USED DIRECTLY,
000870*                            AS TRFVCLNS/TRFVDUPF ALREADY DO IN
000880*                            THEIR LINKAGE SECTIONS.
000890*----------------------------------------------------------------
000900* G2BL24  28/01/2020 TMPJP6  - E-REQ 49901 CONT'D
000910*                          - TFSCTLF DROPPED PROC-DTE/PROC-TIM TO
000920*                            MATCH THE 80-BYTE CONTROL RECORD.
000930*                            E000 NO LONGER STAMPS A POSTED DATE/
000940*                            TIME - IT JUST RECORDS THE FILENAME.
000950*                            THE WORKING SYSDATE AREA THAT FED THE
000960*                            OLD STAMP HAD NO OTHER USE AND WAS
000970*                            REMOVED.
000980*================================================================
000990
001000 ENVIRONMENT DIVISION.
001010*********************
001020 CONFIGURATION SECTION.
001030 SOURCE-COMPUTER. IBM-AS400.
001040 OBJECT-COMPUTER. IBM-AS400.
001050 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
001060         I-O-FEEDBACK IS I-O-FEEDBACK-AREA
001070         UPSI-0 IS UPSI-SWITCH-0
001080           ON STATUS IS U0-ON
001090           OFF STATUS IS U0-OFF
001100         UPSI-1 IS UPSI-SWITCH-1
001110           ON STATUS IS U1-ON
001120           OFF STATUS IS U1-OFF
001130         UPSI-2 IS UPSI-SWITCH-2
001140           ON STATUS IS U2-ON
001150           OFF STATUS IS U2-OFF
001160         UPSI-3 IS UPSI-SWITCH-3
001170           ON STATUS IS U3-ON
001180           OFF STATUS IS U3-OFF.
001190
001200 INPUT-OUTPUT SECTION.
001210 FILE-CONTROL.
001220         SELECT MANIFEST-FILE ASSIGN TO CSVMANF
001230         ORGANIZATION IS LINE SEQUENTIAL
001240 FILE STATUS IS WK-C-FILE-STATUS.
001250
001260         SELECT CSVIN-FILE ASSIGN TO WS-C-CSVIN-PATHNAME
001270         ORGANIZATION IS LINE SEQUENTIAL
001280 FILE STATUS IS WK-C-FILE-STATUS-2.
001290
001300 DATA DIVISION.
001310 FILE SECTION.
001320***************
001330 FD  MANIFEST-FILE
001340         LABEL RECORDS ARE OMITTED
001350 DATA RECORD IS WK-C-MANIFEST-REC.
001360 01  WK-C-MANIFEST-REC           PIC X(80).
001370
001380 FD  CSVIN-FILE
001390         LABEL RECORDS ARE OMITTED
001400 DATA RECORD IS WK-C-CSVIN-REC.
001410 01  WK-C-CSVIN-REC              PIC X(256).
001420
001430 WORKING-STORAGE SECTION.
001440***********************
001450 01  FILLER                      PIC X(24) VALUE
001460         "** PROGRAM TRFVCSVM **".
001470
001480 01  WK-C-COMMON.
001490         COPY ASCMWS.
001500
001510 01  WS-C-MANIFEST-AREA.
001520         05  WS-C-MANIFEST-LINE      PIC X(80).
001530         05  WS-C-MANIFEST-PARTS REDEFINES WS-C-MANIFEST-LINE.
001540             10  WS-C-MANIFEST-STEM      PIC X(76).
001550             10  WS-C-MANIFEST-EXT       PIC X(04).
001560         05  WS-C-MANIFEST-EXT-UPPER PIC X(04).
001570         05  WS-C-MANIFEST-EOF-SW    PIC X(01) VALUE "N".
001580             88  WS-MANIFEST-EOF              VALUE "Y".
001590         05  FILLER                  PIC X(04).
001600
001610 01  WS-C-CSVIN-PATHNAME          PIC X(80).
001620
001630 01  WS-C-CSVIN-AREA.
001640         05  WS-C-CSVIN-LINE          PIC X(256).
001650         05  WS-C-CSVIN-LINE-R REDEFINES WS-C-CSVIN-LINE.
001660             10  WS-C-CSVIN-FIRST-BYTE    PIC X(01).
001670             10  FILLER                   PIC X(255).
001680         05  WS-C-CSVIN-EOF-SW        PIC X(01) VALUE "N".
001690             88  WS-CSVIN-EOF                  VALUE "Y".
001700
001710 01  WS-C-FILE-ERROR-SW           PIC X(01) VALUE "N".
001720         88  WS-FILE-HAD-ERROR            VALUE "Y".
001730
001740 01  WS-N-TRXM-COUNT               PIC S9(09) COMP VALUE ZERO.
001750 01  WS-N-FILE-COUNT               PIC S9(04) COMP VALUE ZERO.
001760 01  WS-N-LINE-COUNT               PIC S9(09) COMP VALUE ZERO.
001770
001780     COPY VDUPF.
001790
001800     COPY VCLNS.
001810
001820 EXEC SQL
001830     INCLUDE SQLCA
001840 END-EXEC.
001850
001860 EXEC SQL
001870     BEGIN DECLARE SECTION
001880 END-EXEC.
001890 01  DCL-TFSCTRXM.
001900         COPY TFSCTRXM.
001910 01  DCL-TFSCTLF.
001920         COPY TFSCTLF.
001930 EXEC SQL
001940     END DECLARE SECTION
001950 END-EXEC.
001960
001970         EJECT
001980****************************
001990 PROCEDURE DIVISION.
002000****************************
002010 MAIN-MODULE.
002020     PERFORM A000-INITIALIZE-RUN THRU A099-INITIALIZE-RUN-EX.
002030     PERFORM B000-PROCESS-MANIFEST-ENTRY
002040        THRU B099-PROCESS-MANIFEST-ENTRY-EX
002050           UNTIL WS-MANIFEST-EOF.
002060     PERFORM Z000-END-PROGRAM-ROUTINE
002070        THRU Z999-END-PROGRAM-ROUTINE-EX.
002080 GOBACK.
002090
002100*-----------------------------------------------------------------
002110*
002120 A000-INITIALIZE-RUN.
002130*-----------------------------------------------------------------
002140*
002150     DISPLAY "TRFVCSVM - RUN STARTING".
002160     OPEN INPUT MANIFEST-FILE.
002170     IF NOT WK-C-SUCCESSFUL
002180 DISPLAY "TRFVCSVM - OPEN FILE ERROR - MANIFEST-FILE"
002190        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002200        GO TO Y900-ABNORMAL-TERMINATION
002210 END-IF.
002220     MOVE "N" TO WS-C-MANIFEST-EOF-SW.
002230     PERFORM B010-READ-MANIFEST-LINE
002240        THRU B019-READ-MANIFEST-LINE-EX.
002250 A099-INITIALIZE-RUN-EX.
002260 EXIT.
002270
002280*-----------------------------------------------------------------
002290*  ONLY CANDIDATE ".CSV" ENTRIES ARE ACTED ON, ANYTHING ELSE IN
002300*  THE MANIFEST IS IGNORED.                               G2BL04
002310*-----------------------------------------------------------------
002320 B000-PROCESS-MANIFEST-ENTRY.
002330     MOVE WS-C-MANIFEST-EXT TO WS-C-MANIFEST-EXT-UPPER.
002340     INSPECT WS-C-MANIFEST-EXT-UPPER
002350        CONVERTING "abcdefghijklmnopqrstuvwxyz"
002360                TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002370     IF WS-C-MANIFEST-EXT-UPPER = ".CSV"
002380        ADD 1 TO WS-N-FILE-COUNT
002390        MOVE "N" TO WS-C-FILE-ERROR-SW
002400        PERFORM C100-CHECK-DUPLICATE-FILE
002410           THRU C199-CHECK-DUPLICATE-FILE-EX
002420        IF VDUPF-FOUND
002430 DISPLAY "TRFVCSVM - FILE ALREADY POSTED, SKIPPED - "
002440                WS-C-MANIFEST-LINE
002450        ELSE
002460           PERFORM C300-OPEN-AND-READ-CSV-FILE
002470              THRU C399-OPEN-AND-READ-CSV-FILE-EX
002480           PERFORM E000-RECORD-FILE-AS-PROCESSED
002490              THRU E099-RECORD-FILE-AS-PROCESSED-EX
002500           PERFORM C900-COMMIT-OR-ROLLBACK-FILE
002510              THRU C999-COMMIT-OR-ROLLBACK-FILE-EX
002520        END-IF
002530 END-IF.
002540     PERFORM B010-READ-MANIFEST-LINE
002550        THRU B019-READ-MANIFEST-LINE-EX.
002560 B099-PROCESS-MANIFEST-ENTRY-EX.
002570 EXIT.
002580
002590 B010-READ-MANIFEST-LINE.
002600     READ MANIFEST-FILE INTO WS-C-MANIFEST-LINE
002610        AT END
002620           SET WS-MANIFEST-EOF TO TRUE
002630 END-READ.
002640 B019-READ-MANIFEST-LINE-EX.
002650 EXIT.
002660
002670*-----------------------------------------------------------------
002680*  UPSI-0 ON LETS THE OPERATIONS DESK FORCE A RE-POST OF A FILE
002690*  THAT TFSCTLF SAYS IS ALREADY DONE.                     G2BL17
002700*-----------------------------------------------------------------
002710 C100-CHECK-DUPLICATE-FILE.
002720     IF U0-ON
002730        SET VDUPF-NOT-FOUND TO TRUE
002740     ELSE
002750        MOVE WS-C-MANIFEST-LINE TO VDUPF-FILENAME
002760        CALL "TRFVDUPF" USING WK-C-VDUPF-RECORD
002770 END-IF.
002780 C199-CHECK-DUPLICATE-FILE-EX.
002790 EXIT.
002800
002810*-----------------------------------------------------------------
002820*  OPEN THE CANDIDATE FILE BY NAME (DYNAMIC ASSIGN) AND PASS
002830*  EACH NON-BLANK LINE TO THE CLEANSE/VALIDATE ROUTINE.
002840*-----------------------------------------------------------------
002850 C300-OPEN-AND-READ-CSV-FILE.
002860     MOVE WS-C-MANIFEST-LINE TO WS-C-CSVIN-PATHNAME.
002870     OPEN INPUT CSVIN-FILE.
002880     IF WK-C-FILE-STATUS-2 NOT = "00"
002890           AND WK-C-FILE-STATUS-2 NOT = "02"
002900 DISPLAY "TRFVCSVM - OPEN FILE ERROR - CSVIN-FILE"
002910        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS-2
002920        MOVE "Y" TO WS-C-FILE-ERROR-SW
002930        GO TO C399-OPEN-AND-READ-CSV-FILE-EX
002940 END-IF.
002950     MOVE "N" TO WS-C-CSVIN-EOF-SW.
002960     PERFORM C310-READ-CSV-LINE THRU C319-READ-CSV-LINE-EX.
002970     PERFORM D000-PROCESS-ONE-CSV-LINE
002980        THRU D099-PROCESS-ONE-CSV-LINE-EX
002990           UNTIL WS-CSVIN-EOF.
003000     CLOSE CSVIN-FILE.
003010 C399-OPEN-AND-READ-CSV-FILE-EX.
003020 EXIT.
003030
003040 C310-READ-CSV-LINE.
003050     READ CSVIN-FILE INTO WS-C-CSVIN-LINE
003060        AT END
003070           SET WS-CSVIN-EOF TO TRUE
003080 END-READ.
003090 C319-READ-CSV-LINE-EX.
003100 EXIT.
003110
003120*-----------------------------------------------------------------
003130*  BLANK LINES ARE SKIPPED.  THE HEADER LINE, A BAD TYPE CODE OR
003140*  A BAD AMOUNT ARE ALL SILENT SKIPS - A MALFORMED LINE (FEWER
003150*  THAN 6 FIELDS) IS LOGGED BELOW SO OPERATIONS CAN TELL IT FROM
003160*  A QUIET SKIP.  ONLY A VALID LINE (RC "00") IS POSTED.   G2BL21
003170*-----------------------------------------------------------------
003180 D000-PROCESS-ONE-CSV-LINE.
003190     IF WS-C-CSVIN-LINE NOT = SPACES
003200        ADD 1 TO WS-N-LINE-COUNT
003210        MOVE WS-C-CSVIN-LINE TO VCLNS-IN-LINE
003220        CALL "TRFVCLNS" USING WK-C-VCLNS-RECORD
003230        IF VCLNS-RC-VALID
003240           PERFORM C600-POST-TRANSACTION
003250              THRU C699-POST-TRANSACTION-EX
003260        ELSE
003270           IF VCLNS-RC-MALFORMED
003280 DISPLAY "TRFVCSVM - MALFORMED LINE SKIPPED - "
003290                 WS-C-MANIFEST-LINE
003300           END-IF
003310        END-IF
003320 END-IF.
003330     PERFORM C310-READ-CSV-LINE THRU C319-READ-CSV-LINE-EX.
003340 D099-PROCESS-ONE-CSV-LINE-EX.
003350 EXIT.
003360
003370*-----------------------------------------------------------------
003380*  UPSERT BY TRANSACTION ID - REPLACE THE WHOLE ROW IF THE ID IS
003390*  ALREADY ON THE MASTER, OTHERWISE INSERT IT.
003400*-----------------------------------------------------------------
003410 C600-POST-TRANSACTION.
003420     MOVE VCLNS-OUT-ID          TO TFSCTRXM-ID.
003430     MOVE VCLNS-OUT-CLIENTID    TO TFSCTRXM-CLIENTID.
003440     MOVE VCLNS-OUT-TXNTYPE     TO TFSCTRXM-TXNTYPE.
003450     MOVE VCLNS-OUT-AMOUNT      TO TFSCTRXM-AMOUNT.
003460     MOVE VCLNS-OUT-TXNDATE     TO TFSCTRXM-TXNDATE-FLAT.
003470     MOVE VCLNS-OUT-STATUS      TO TFSCTRXM-STATUS.
003480     MOVE ZERO TO WS-N-TRXM-COUNT.
003490     EXEC SQL
003500          SELECT COUNT(*) INTO :WS-N-TRXM-COUNT
003510            FROM TFSCTRXM
003520           WHERE ID = :TFSCTRXM-ID
003530     END-EXEC.
003540     IF WS-N-TRXM-COUNT > ZERO
003550        EXEC SQL
003560             UPDATE TFSCTRXM
003570                SET CLIENTID = :TFSCTRXM-CLIENTID,
003580                    TXNTYPE  = :TFSCTRXM-TXNTYPE,
003590                    AMOUNT   = :TFSCTRXM-AMOUNT,
003600                    TXNDATE  = :TFSCTRXM-TXNDATE-FLAT,
003610                    STATUS   = :TFSCTRXM-STATUS
003620              WHERE ID = :TFSCTRXM-ID
003630        END-EXEC
003640     ELSE
003650        EXEC SQL
003660             INSERT INTO TFSCTRXM
003670                 (ID, CLIENTID, TXNTYPE, AMOUNT, TXNDATE,
003680                  STATUS)
003690                 VALUES (:TFSCTRXM-ID, :TFSCTRXM-CLIENTID,
003700                  :TFSCTRXM-TXNTYPE, :TFSCTRXM-AMOUNT,
003710                  :TFSCTRXM-TXNDATE-FLAT, :TFSCTRXM-STATUS)
003720        END-EXEC
003730 END-IF.
003740     IF SQLCODE NOT EQUAL ZERO
003750        MOVE "Y" TO WS-C-FILE-ERROR-SW
003760 DISPLAY "TRFVCSVM - SQL ERROR POSTING TRANSACTION - "
003770           TFSCTRXM-ID
003780        DISPLAY "SQLCODE IS " SQLCODE
003790 END-IF.
003800 C699-POST-TRANSACTION-EX.
003810 EXIT.
003820
003830*-----------------------------------------------------------------
003840*  TFSCTLF IS ADDRESSED HERE BY SQL - TRFVDUPF ADDRESSES THE
003850*  SAME PHYSICAL FILE NATIVELY FOR THE DUPLICATE-CHECK READ.
003860*-----------------------------------------------------------------
003870 E000-RECORD-FILE-AS-PROCESSED.
003880     MOVE WS-C-MANIFEST-LINE TO TFSCTLF-FILENAME.
003890     EXEC SQL
003900          INSERT INTO TFSCTLF (FILENAME)
003910              VALUES (:TFSCTLF-FILENAME)
003920     END-EXEC.
003930     IF SQLCODE NOT EQUAL ZERO
003940        MOVE "Y" TO WS-C-FILE-ERROR-SW
003950 DISPLAY "TRFVCSVM - SQL ERROR RECORDING PROCESSED FILE"
003960        DISPLAY "SQLCODE IS " SQLCODE
003970 END-IF.
003980 E099-RECORD-FILE-AS-PROCESSED-EX.
003990 EXIT.
004000
004010*-----------------------------------------------------------------
004020*  EACH FILE IS ITS OWN UNIT OF WORK - A BAD LINE OR SQL ERROR
004030*  ANYWHERE IN THE FILE ROLLS BACK ONLY THAT FILE'S WORK AND THE
004040*  RUN CONTINUES WITH THE NEXT MANIFEST ENTRY.           7Q1EM2
004050*-----------------------------------------------------------------
004060 C900-COMMIT-OR-ROLLBACK-FILE.
004070     IF WS-FILE-HAD-ERROR
004080        EXEC SQL
004090             ROLLBACK
004100        END-EXEC
004110 DISPLAY "TRFVCSVM - FILE ROLLED BACK - " WS-C-MANIFEST-LINE
004120     ELSE
004130        EXEC SQL
004140             COMMIT
004150        END-EXEC
004160 DISPLAY "TRFVCSVM - FILE POSTED OK - " WS-C-MANIFEST-LINE
004170 END-IF.
004180 C999-COMMIT-OR-ROLLBACK-FILE-EX.
004190 EXIT.
004200
004210 Y900-ABNORMAL-TERMINATION.
004220     SET UPSI-SWITCH-2 TO ON.
004230     PERFORM Z000-END-PROGRAM-ROUTINE
004240        THRU Z999-END-PROGRAM-ROUTINE-EX.
004250     EXIT PROGRAM.
004260
004270 Z000-END-PROGRAM-ROUTINE.
004280     CLOSE MANIFEST-FILE.
004290     IF NOT WK-C-SUCCESSFUL
004300 DISPLAY "TRFVCSVM - CLOSE FILE ERROR - MANIFEST-FILE"
004310        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
004320 END-IF.
004330     DISPLAY "TRFVCSVM - FILES SEEN     - " WS-N-FILE-COUNT.
004340     DISPLAY "TRFVCSVM - LINES SEEN     - " WS-N-LINE-COUNT.
004350     DISPLAY "TRFVCSVM - RUN COMPLETE - STATUS OK".
004360 Z999-END-PROGRAM-ROUTINE-EX.
004370 EXIT.
