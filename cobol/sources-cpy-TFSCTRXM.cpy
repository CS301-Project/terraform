000100* TFSCTRXM.cpybk
000110* TRANSACTION MASTER RECORD - DB2 FOR I TABLE TRXLIB.TFSCTRXM
000120* I-O FORMAT : TFSCTRXMR  FROM FILE TFSCTRXM OF LIBRARY TRXLIB
000130*****************************************************************
000140* HISTORY OF AMENDMENT:                                          *
000150*-----------------------------------------------------------------
000160* G2BL04 - ACNRJR - 22/07/2019 - CASH MANAGEMENT ROAD MAP - P19
000170*          INITIAL VERSION - CSV TRANSACTION INTERFACE - E-REQ
000180*          48871 - REPLACES THE OLD SPREADSHEET POSTING PROCESS.
000190*-----------------------------------------------------------------
000200* G2BL09 - TMPJP6 - 03/09/2019 - CASH MANAGEMENT ROAD MAP - P19
000210*          WIDENED TFSCTRXM-CLIENTID FROM 12 TO 20 TO MATCH THE
000220*          NEW CLIENT MASTER KEY LENGTH (JIRA PCSHGMGMTSG-244).
000230*-----------------------------------------------------------------
000240     05  TFSCTRXM-ID                  PIC X(20).
000250*                                 UNIQUE TRANSACTION KEY
000260     05  TFSCTRXM-ID-PFX REDEFINES TFSCTRXM-ID.
000270         10  TFSCTRXM-ID-BATCH        PIC X(04).
000280*                                 FIRST 4 BYTES OF ID - USED BY
000290*                                 THE RECONCILIATION EXTRACT TO
000300*                                 GROUP TRANSACTIONS BY BATCH
000310         10  TFSCTRXM-ID-SEQ          PIC X(16).
000320*
000330     05  TFSCTRXM-CLIENTID            PIC X(20).
000340*                                 CLIENT IDENTIFIER
000350     05  TFSCTRXM-TXNTYPE             PIC X(01).
000360         88  TFSCTRXM-TYPE-DEPOSIT        VALUE "D".
000370         88  TFSCTRXM-TYPE-WITHDRAWAL     VALUE "W".
000380*                                 D = DEPOSIT   W = WITHDRAWAL
000390     05  TFSCTRXM-AMOUNT              PIC S9(13)V9(2).
000400*                                 TRANSACTION AMOUNT - 2 DECIMALS
000410     05  TFSCTRXM-AMT-SIGN REDEFINES TFSCTRXM-AMOUNT.
000420         10  TFSCTRXM-AMT-WHOLE       PIC S9(13).
000430         10  TFSCTRXM-AMT-CENTS       PIC 9(02).
000440*                                 SAME AMOUNT, SPLIT WHOLE/CENTS
000450*                                 FOR THE SETTLEMENT LISTING
000460     05  TFSCTRXM-TXNDATE.
000470         10  TFSCTRXM-TXNDATE-CCYY    PIC 9(04).
000480         10  FILLER                   PIC X(01).
000490         10  TFSCTRXM-TXNDATE-MM      PIC 9(02).
000500         10  FILLER                   PIC X(01).
000510         10  TFSCTRXM-TXNDATE-DD      PIC 9(02).
000520*                                 ISO TRANSACTION DATE YYYY-MM-DD
000530     05  TFSCTRXM-TXNDATE-FLAT REDEFINES TFSCTRXM-TXNDATE
000540                                      PIC X(10).
000550*                                 SAME DATE AS ONE FLAT FIELD
000560     05  TFSCTRXM-STATUS              PIC X(12).
000570         88  TFSCTRXM-STAT-COMPLETED      VALUE "Completed   ".
000580         88  TFSCTRXM-STAT-PENDING        VALUE "Pending     ".
000590         88  TFSCTRXM-STAT-FAILED         VALUE "Failed      ".
000600*                                 NORMALIZED TRANSACTION STATUS
000610     05  FILLER                       PIC X(07).
000620*                                 SPARE - PADS RECORD TO 85 BYTES
