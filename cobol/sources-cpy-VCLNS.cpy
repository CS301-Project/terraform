000100* VCLNS.cpybk  -  LINKAGE RECORD FOR CALLED ROUTINE TRFVCLNS
000110* CSV LINE CLEANSE / VALIDATE / NORMALIZE INTERFACE
000120*****************************************************************
000130* HISTORY OF AMENDMENT:                                          *
000140*-----------------------------------------------------------------
000150* G2BL04 - ACNRJR - 22/07/2019 - CASH MANAGEMENT ROAD MAP - P19
000160*          INITIAL VERSION - E-REQ 48871.                        *
000170*-----------------------------------------------------------------
000180 01  WK-C-VCLNS-RECORD.
000190     05  VCLNS-INPUT.
000200         10  VCLNS-IN-LINE            PIC X(256).
000210*                                 RAW CSV LINE AS READ
000220     05  VCLNS-OUTPUT.
000230         10  VCLNS-OUT-ID             PIC X(20).
000240         10  VCLNS-OUT-CLIENTID       PIC X(20).
000250         10  VCLNS-OUT-TXNTYPE        PIC X(01).
000260         10  VCLNS-OUT-AMOUNT         PIC S9(13)V9(2).
000270         10  VCLNS-OUT-TXNDATE        PIC X(10).
000280         10  VCLNS-OUT-STATUS         PIC X(12).
000290     05  VCLNS-RETURN-CODE            PIC X(02).
000300         88  VCLNS-RC-VALID               VALUE "00".
000310         88  VCLNS-RC-HEADER-LINE         VALUE "01".
000320         88  VCLNS-RC-MALFORMED           VALUE "10".
000330         88  VCLNS-RC-BAD-TYPE            VALUE "11".
000340         88  VCLNS-RC-BAD-AMOUNT          VALUE "12".
000350*                                 00=POST  01/10/11/12=SKIP LINE
000360     05  FILLER                       PIC X(20).
