000100* TFSCTLF.cpybk
000110* PROCESSED-FILES CONTROL RECORD - DB2 FOR I TABLE TRXLIB.TFSCTLF
000120* I-O FORMAT : TFSCTLFR  FROM FILE TFSCTLF OF LIBRARY TRXLIB
000130* KEYED BY TFSCTLF-FILENAME - NATIVE I-O (TRFVDUPF) AND SQL
000140* (TRFVCSVM) BOTH ADDRESS THIS SAME PHYSICAL FILE.
000150*****************************************************************
000160* HISTORY OF AMENDMENT:                                          *
000170*-----------------------------------------------------------------
000180* G2BL04 - ACNRJR - 22/07/2019 - CASH MANAGEMENT ROAD MAP - P19
000190*          INITIAL VERSION - E-REQ 48871.                        *
000200*-----------------------------------------------------------------
000210* G2BL24 - TMPJP6 - 28/01/2020 - E-REQ 49901 CONT'D
000220*          DROPPED PROC-DTE/PROC-TIM AND THE SPARE FILLER - THE
000230*          CONTROL FILE IS KEYED AND SEARCHED ON FILENAME ALONE,
000240*          NOTHING EVER READ THE POSTED-DATE/TIME STAMP BACK, AND
000250*          CARRYING THEM PUT THE RECORD 20 BYTES OVER THE AGREED
000260*          80-BYTE LENGTH.
000270*-----------------------------------------------------------------
000280     05  TFSCTLF-FILENAME             PIC X(80).
000290*                                 NAME OF AN INCOMING CSV FILE
000300*                                 THAT HAS BEEN FULLY POSTED -
000310*                                 THE WHOLE 80-BYTE RECORD IS
000320*                                 THIS ONE KEY FIELD, NO TRAILING
000330*                                 FILLER - TFSCTLF IS KEYED AND
000340*                                 SEARCHED ON THE FULL 80 BYTES.
000350     05  TFSCTLF-NAME-BODY REDEFINES TFSCTLF-FILENAME.
000360         10  TFSCTLF-NAME-STEM        PIC X(76).
000370         10  TFSCTLF-NAME-EXT         PIC X(04).
000380*                                 LAST 4 BYTES - EXTENSION CHECK
