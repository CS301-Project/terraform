000100 IDENTIFICATION DIVISION.
000110***********************
000120 PROGRAM-ID. TRFVCLNS.
000130 AUTHOR. T Y KOH.
000140 INSTALLATION. TRX SYSTEMS - CASH MANAGEMENT.
000150 DATE-WRITTEN. 19 JUNE 1984.
000160 DATE-COMPILED.
000170 SECURITY. THIS PROGRAM IS THE PROPERTY OF TRX SYSTEMS AND IS
000180     NOT TO BE REPRODUCED OR DISCLOSED WITHOUT PRIOR WRITTEN
000190     CONSENT.
000200*DESCRIPTION : LINE D2 VALIDATION.
000210*             CLEANSE, SPLIT AND VALIDATE ONE RAW TEXT LINE FROM
000220*             AN INCOMING TRANSACTION EXTRACT (QUOTE STRIPPING,
000230*             HEADER DETECTION, FIELD SPLIT, TYPE/AMOUNT/STATUS
000240*             RULES).  THIS ROUTINE IS CALLED ONCE PER LINE BY
000250*             THE TRFVCSVM DRIVER PROGRAM.
000260*______________________________________________________________
000270* HISTORY OF MODIFICATION:
000280*================================================================
000290* RMB101  19/06/1984 RSUTHLD - INITIAL VERSION.
000300*                          - SPLIT FIXED-BLOCK EXTRACT LINES INTO
000310*                            THE SIX STANDARD TRANSACTION FIELDS.
000320*----------------------------------------------------------------
000330* RMB142  11/05/1987 RSUTHLD - E-REQ 00188
000340*                          - ADDED STATUS-WORD NORMALIZATION SO
000350*                            THE MASTER FILE ONLY EVER HOLDS ONE
000360*                            OF THE THREE AGREED STATUS VALUES.
000370*----------------------------------------------------------------
000380* TYK014  08/02/1991 TYK     - E-REQ 00940
000390*                          - REWORKED THE TYPE-CODE CHECK TO FOLD
000400*                            LOWER CASE TO UPPER BEFORE TESTING,
000410*                            BUREAU STARTED SENDING LOWER CASE.
000420*----------------------------------------------------------------
000430* Y2K004  23/11/1998 DCHAN   - YEAR 2000 PROGRAM.
000440*                          - REVIEWED - TXNDATE IS PASSED THROUGH
000450*                            UNCHANGED AS TEXT, NO WINDOWING DONE
000460*                            IN THIS ROUTINE.  NO CHANGE REQUIRED,
000470*                            ENTRY MADE FOR AUDIT TRAIL ONLY.
000480*----------------------------------------------------------------
000490* 7Q1EM1  04/03/2015 TMPPYM  - E-REQ 44207
000500*                          - QUOTED FIELD CLEANSE WAS LEAVING THE
000510*                            TRAILING QUOTE BEHIND WHEN THE QUOTE
000520*                            WAS NOT IN COLUMN 1 OF THE FIELD.
000530*                            REWORKED B100 TO STRIP BOTH ENDS.
000540*----------------------------------------------------------------
000550* 5Q1JE2  09/08/2017 TMPJAE  - E-REQ 46890
000560*                          - BUREAU STARTED SENDING NON-NUMERIC
000570*                            JUNK IN THE AMOUNT FIELD ON REJECTED
000580*                            ITEMS.  ADDED THE CHARACTER-BY-
000590*                            CHARACTER AMOUNT SCAN IN PLACE OF A
000600*                            STRAIGHT NUMERIC MOVE.
000610*----------------------------------------------------------------
000620* G2BL04  22/07/2019 ACNRJR  - CASH MANAGEMENT ROAD MAP - P19
000630*                          - E-REQ 48871 - REBUILT AS THE LINE
000640*                            CLEANSE/VALIDATE ROUTINE FOR THE NEW
000650*                            CSV TRANSACTION INTERFACE SUITE.
000660*                            HEADER-LINE SKIP AND 6-FIELD SPLIT
000670*                            ARE NEW WITH THIS RELEASE.
000680*----------------------------------------------------------------
000690* G2BL22  14/01/2020 TMPJP6  - E-REQ 49901
000700*                          - PARALLEL RUN FOUND TWO DEFECTS IN
000710*                            THE NEW ROUTINE.  (1) A ONE-DIGIT
000720*                            AMOUNT FRACTION WAS BEING LEFT-
000730*                            PADDED INSTEAD OF RIGHT-PADDED, SO
000740*                            "12.5" POSTED AS 12.05 NOT 12.50 -
000750*                            FIXED IN C200.  (2) A FIELD WITH
000760*                            QUOTES HUGGING INTERNAL BLANKS, E.G.
000770*                            '" ALICE "', KEPT ITS INTERIOR
000780*                            BLANKS AFTER THE QUOTE STRIP - B400
000790*                            NOW RE-TRIMS AFTER DE-QUOTING.
000800*----------------------------------------------------------------
000810* G2BL23  28/01/2020 TMPJP6  - E-REQ 49901 CONT'D
000820*                          - THE G2BL22 FRACTION FIX ABOVE NEVER
000830*                            RAN - THE OLD NUMERIC TEST ON THE
000840*                            FULL 16-BYTE WHOLE-AMOUNT FIELD
000850*                            REJECTED EVERY AMOUNT THAT DID NOT
000860*                            FILL ALL 16 BYTES WITH DIGITS (I.E.
000870*                            NEARLY ALL OF THEM) BEFORE C200 EVER
000880*                            REACHED THE FRACTION FIX.  C200 NOW
000890*                            TRIMS THE WHOLE-TEXT BEFORE TESTING
000900*                            IT FOR NUMERIC, AND THE SINGLE-DIGIT
000910*                            FRACTION PAD RUNS AHEAD OF THE TEST
000920*                            INSTEAD OF AFTER IT.
000930*================================================================
000940
000950 ENVIRONMENT DIVISION.
000960*********************
000970 CONFIGURATION SECTION.
000980 SOURCE-COMPUTER. IBM-AS400.
000990 OBJECT-COMPUTER. IBM-AS400.
001000 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
001010        I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
001020
001030 DATA DIVISION.
001040 WORKING-STORAGE SECTION.
001050***********************
001060 01  FILLER                      PIC X(24) VALUE
001070         "** PROGRAM TRFVCLNS **".
001080
001090 01  WK-C-COMMON.
001100         COPY ASCMWS.
001110
001120 01  WS-C-LINE-AREA.
001130         05  WS-C-LINE-WORK          PIC X(256).
001140         05  WS-C-LINE-BYTE-TBL REDEFINES WS-C-LINE-WORK.
001150             10  WS-C-LINE-BYTE          OCCURS 256 TIMES
001160                                          PIC X.
001170         05  WS-C-LINE-SCRATCH       PIC X(256).
001180         05  WS-C-LINE-UPPER         PIC X(256).
001190         05  WS-N-LINE-LEN           PIC S9(04) COMP.
001200         05  FILLER                  PIC X(04).
001210
001220 01  WS-C-CASE-FOLD-AREA.
001230         05  WS-C-LOWER-ALPHABET     PIC X(26) VALUE
001240             "abcdefghijklmnopqrstuvwxyz".
001250         05  WS-C-UPPER-ALPHABET     PIC X(26) VALUE
001260             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001270         05  FILLER                  PIC X(04).
001280
001290 01  WS-C-HEADER-LITERAL             PIC X(42) VALUE
001300         "ID,CLIENTID,TRANSACTION,AMOUNT,DATE,STATUS".
001310
001320 01  WS-FIELD-TABLE.
001330         05  WS-FIELD-TBL            OCCURS 6 TIMES
001340                                      PIC X(40).
001350         05  FILLER                  PIC X(04).
001360 01  WS-N-FIELD-COUNT                PIC S9(04) COMP VALUE ZERO.
001370 01  WS-N-SCAN-IDX                   PIC S9(04) COMP VALUE ZERO.
001380
001390 01  WS-C-ONE-FIELD-AREA.
001400         05  WS-C-FLD-DATA           PIC X(40).
001410         05  WS-N-FLD-START          PIC S9(04) COMP.
001420         05  WS-N-FLD-END            PIC S9(04) COMP.
001430         05  WS-N-FLD-LEN            PIC S9(04) COMP.
001440         05  FILLER                  PIC X(04).
001450
001460 01  WS-C-TYPE-WORK.
001470         05  WS-C-TYPE-UPPER         PIC X(01).
001480         05  FILLER                  PIC X(04).
001490
001500 01  WS-AMOUNT-WORK-AREA.
001510         05  WS-C-AMOUNT-RAW         PIC X(20).
001520         05  WS-C-AMOUNT-RAW-TBL REDEFINES WS-C-AMOUNT-RAW.
001530             10  WS-C-AMOUNT-BYTE        OCCURS 20 TIMES
001540                                          PIC X.
001550         05  WS-C-AMOUNT-CLEAN       PIC X(20).
001560         05  WS-N-AMOUNT-CLEAN-LEN   PIC S9(04) COMP VALUE ZERO.
001570         05  WS-N-AMOUNT-BYTE-IDX    PIC S9(04) COMP VALUE ZERO.
001580         05  WS-C-AMOUNT-SIGN        PIC X(01) VALUE SPACE.
001590         05  WS-C-AMOUNT-WHOLE-TXT   PIC X(16) VALUE SPACES.
001600         05  WS-C-AMOUNT-FRAC-TXT    PIC X(04) VALUE SPACES.
001610         05  WS-N-AMOUNT-WHOLE       PIC S9(13) VALUE ZERO.
001620         05  WS-N-AMOUNT-FRAC        PIC 9(02) VALUE ZERO.
001630         05  WS-N-AMOUNT-WHOLE-LEN   PIC S9(04) COMP VALUE ZERO.
001640         05  FILLER                  PIC X(04).
001650
001660 01  WS-C-STATUS-WORK.
001670         05  WS-C-STATUS-UPPER       PIC X(12).
001680         05  WS-C-STATUS-PREFIX4 REDEFINES WS-C-STATUS-UPPER.
001690             10  WS-C-STATUS-P4          PIC X(04).
001700             10  FILLER                  PIC X(08).
001710
001720****************
001730 LINKAGE SECTION.
001740****************
001750         COPY VCLNS.
001760
001770         EJECT
001780****************************************
001790 PROCEDURE DIVISION USING WK-C-VCLNS-RECORD.
001800****************************************
001810 MAIN-MODULE.
001820     INITIALIZE VCLNS-OUTPUT.
001830     MOVE "00"             TO VCLNS-RETURN-CODE.
001840     MOVE VCLNS-IN-LINE    TO WS-C-LINE-WORK.
001850
001860     PERFORM B100-STRIP-OUTER-QUOTES
001870        THRU B199-STRIP-OUTER-QUOTES-EX.
001880     PERFORM B200-CHECK-HEADER-LINE
001890        THRU B299-CHECK-HEADER-LINE-EX.
001900     IF VCLNS-RC-HEADER-LINE
001910        GO TO Z999-END-PROGRAM-EX
001920 END-IF.
001930
001940     PERFORM B300-SPLIT-INTO-FIELDS
001950        THRU B399-SPLIT-INTO-FIELDS-EX.
001960     IF VCLNS-RC-MALFORMED
001970        GO TO Z999-END-PROGRAM-EX
001980 END-IF.
001990
002000     PERFORM B400-CLEANSE-ONE-FIELD THRU B499-CLEANSE-ONE-FIELD-EX
002010        VARYING WS-N-SCAN-IDX FROM 1 BY 1
002020           UNTIL WS-N-SCAN-IDX > 6.
002030
002040     MOVE WS-FIELD-TBL(1)  TO VCLNS-OUT-ID.
002050     MOVE WS-FIELD-TBL(2)  TO VCLNS-OUT-CLIENTID.
002060
002070     PERFORM C100-VALIDATE-TXN-TYPE
002080        THRU C199-VALIDATE-TXN-TYPE-EX.
002090     IF VCLNS-RC-BAD-TYPE
002100        GO TO Z999-END-PROGRAM-EX
002110 END-IF.
002120
002130     PERFORM C200-CLEANSE-AMOUNT
002140        THRU C299-CLEANSE-AMOUNT-EX.
002150     IF VCLNS-RC-BAD-AMOUNT
002160        GO TO Z999-END-PROGRAM-EX
002170 END-IF.
002180
002190     PERFORM C300-MOVE-TXN-DATE
002200        THRU C399-MOVE-TXN-DATE-EX.
002210     PERFORM C400-NORMALIZE-STATUS
002220        THRU C499-NORMALIZE-STATUS-EX.
002230
002240 Z999-END-PROGRAM-EX.
002250 GOBACK.
002260
002270*-----------------------------------------------------------------
002280*  STRIP A MATCHING QUOTE FROM THE FIRST AND LAST NON-BLANK BYTE
002290*  OF THE WHOLE LINE, E.G. A LINE THE BUREAU SENT AS ONE QUOTED
002300*  CSV RECORD.                                           7Q1EM1
002310*-----------------------------------------------------------------
002320 B100-STRIP-OUTER-QUOTES.
002330     MOVE 256 TO WS-N-LINE-LEN.
002340     PERFORM B110-SCAN-FOR-BLANK THRU B119-SCAN-FOR-BLANK-EX
002350        VARYING WS-N-LINE-LEN FROM 256 BY -1
002360           UNTIL WS-N-LINE-LEN = 0
002370              OR WS-C-LINE-BYTE(WS-N-LINE-LEN) NOT = SPACE.
002380     IF WS-N-LINE-LEN > 1
002390        AND WS-C-LINE-BYTE(1) = QUOTE
002400        AND WS-C-LINE-BYTE(WS-N-LINE-LEN) = QUOTE
002410        MOVE SPACES TO WS-C-LINE-SCRATCH
002420        MOVE WS-C-LINE-WORK(2:WS-N-LINE-LEN - 2)
002430           TO WS-C-LINE-SCRATCH(1:WS-N-LINE-LEN - 2)
002440        MOVE WS-C-LINE-SCRATCH TO WS-C-LINE-WORK
002450 END-IF.
002460 B199-STRIP-OUTER-QUOTES-EX.
002470 EXIT.
002480 B110-SCAN-FOR-BLANK.
002490 B119-SCAN-FOR-BLANK-EX.
002500 EXIT.
002510
002520*-----------------------------------------------------------------
002530*  A HEADER LINE IS SILENTLY SKIPPED, NOT TREATED AS A BAD LINE.
002540*-----------------------------------------------------------------
002550 B200-CHECK-HEADER-LINE.
002560     MOVE WS-C-LINE-WORK TO WS-C-LINE-UPPER.
002570     INSPECT WS-C-LINE-UPPER
002580        CONVERTING WS-C-LOWER-ALPHABET TO WS-C-UPPER-ALPHABET.
002590     IF WS-C-LINE-UPPER(1:42) = WS-C-HEADER-LITERAL
002600        SET VCLNS-RC-HEADER-LINE TO TRUE
002610 END-IF.
002620 B299-CHECK-HEADER-LINE-EX.
002630 EXIT.
002640
002650*-----------------------------------------------------------------
002660*  SPLIT ON COMMA, KEEPING TRAILING EMPTY FIELDS.  FEWER THAN
002670*  SIX FIELDS FOUND MEANS THE LINE IS MALFORMED.
002680*-----------------------------------------------------------------
002690 B300-SPLIT-INTO-FIELDS.
002700     INITIALIZE WS-FIELD-TABLE.
002710     MOVE ZERO TO WS-N-FIELD-COUNT.
002720     UNSTRING WS-C-LINE-WORK DELIMITED BY ","
002730        INTO WS-FIELD-TBL(1)
002740             WS-FIELD-TBL(2)
002750             WS-FIELD-TBL(3)
002760             WS-FIELD-TBL(4)
002770             WS-FIELD-TBL(5)
002780             WS-FIELD-TBL(6)
002790        TALLYING IN WS-N-FIELD-COUNT.
002800     IF WS-N-FIELD-COUNT < 6
002810        SET VCLNS-RC-MALFORMED TO TRUE
002820 END-IF.
002830 B399-SPLIT-INTO-FIELDS-EX.
002840 EXIT.
002850
002860*-----------------------------------------------------------------
002870*  TRIM LEADING/TRAILING SPACE FROM ONE SPLIT FIELD AND STRIP A
002880*  MATCHING QUOTE PAIR FROM IT.             5Q1JE2 / 7Q1EM1
002890*-----------------------------------------------------------------
002900 B400-CLEANSE-ONE-FIELD.
002910     MOVE WS-FIELD-TBL(WS-N-SCAN-IDX) TO WS-C-FLD-DATA.
002920     MOVE 40 TO WS-N-FLD-END.
002930     PERFORM B410-SCAN-FIELD-END THRU B419-SCAN-FIELD-END-EX
002940        VARYING WS-N-FLD-END FROM 40 BY -1
002950           UNTIL WS-N-FLD-END = 0
002960              OR WS-C-FLD-DATA(WS-N-FLD-END:1) NOT = SPACE.
002970     MOVE 1 TO WS-N-FLD-START.
002980     PERFORM B420-SCAN-FIELD-START THRU B429-SCAN-FIELD-START-EX
002990        VARYING WS-N-FLD-START FROM 1 BY 1
003000           UNTIL WS-N-FLD-START > WS-N-FLD-END
003010              OR WS-C-FLD-DATA(WS-N-FLD-START:1) NOT = SPACE.
003020     MOVE SPACES TO WS-FIELD-TBL(WS-N-SCAN-IDX).
003030     IF WS-N-FLD-END >= WS-N-FLD-START
003040        COMPUTE WS-N-FLD-LEN = WS-N-FLD-END - WS-N-FLD-START + 1
003050        MOVE WS-C-FLD-DATA(WS-N-FLD-START:WS-N-FLD-LEN)
003060           TO WS-FIELD-TBL(WS-N-SCAN-IDX)(1:WS-N-FLD-LEN)
003070     ELSE
003080        MOVE ZERO TO WS-N-FLD-LEN
003090 END-IF.
003100     IF WS-N-FLD-LEN > 1
003110        AND WS-FIELD-TBL(WS-N-SCAN-IDX)(1:1) = QUOTE
003120        AND WS-FIELD-TBL(WS-N-SCAN-IDX)(WS-N-FLD-LEN:1) = QUOTE
003130        MOVE WS-FIELD-TBL(WS-N-SCAN-IDX)(2:WS-N-FLD-LEN - 2)
003140           TO WS-C-FLD-DATA
003150        MOVE SPACES TO WS-FIELD-TBL(WS-N-SCAN-IDX)
003160        COMPUTE WS-N-FLD-LEN = WS-N-FLD-LEN - 2
003170        MOVE WS-C-FLD-DATA(1:WS-N-FLD-LEN)
003180           TO WS-FIELD-TBL(WS-N-SCAN-IDX)(1:WS-N-FLD-LEN)
003190        PERFORM B430-RETRIM-AFTER-DEQUOTE
003200           THRU B439-RETRIM-AFTER-DEQUOTE-EX
003210 END-IF.
003220 B499-CLEANSE-ONE-FIELD-EX.
003230 EXIT.
003240*-----------------------------------------------------------------
003250*  A DE-QUOTED FIELD CAN STILL HAVE LEADING/TRAILING BLANKS THAT
003260*  WERE HUGGED BY THE QUOTES, E.G. '" ALICE "' - RE-RUN THE SAME
003270*  TRIM SCAN OVER WS-C-FLD-DATA NOW THAT THE QUOTES ARE GONE.
003280*                                                          G2BL22
003290*-----------------------------------------------------------------
003300 B430-RETRIM-AFTER-DEQUOTE.
003310     IF WS-N-FLD-LEN > 0
003320        PERFORM B410-SCAN-FIELD-END THRU B419-SCAN-FIELD-END-EX
003330           VARYING WS-N-FLD-END FROM WS-N-FLD-LEN BY -1
003340              UNTIL WS-N-FLD-END = 0
003350                 OR WS-C-FLD-DATA(WS-N-FLD-END:1) NOT = SPACE
003360        MOVE 1 TO WS-N-FLD-START
003370        PERFORM B420-SCAN-FIELD-START
003380           THRU B429-SCAN-FIELD-START-EX
003390           VARYING WS-N-FLD-START FROM 1 BY 1
003400              UNTIL WS-N-FLD-START > WS-N-FLD-END
003410                 OR WS-C-FLD-DATA(WS-N-FLD-START:1) NOT = SPACE
003420        MOVE SPACES TO WS-FIELD-TBL(WS-N-SCAN-IDX)
003430        IF WS-N-FLD-END >= WS-N-FLD-START
003440           COMPUTE WS-N-FLD-LEN = WS-N-FLD-END - WS-N-FLD-START
003450              + 1
003460           MOVE WS-C-FLD-DATA(WS-N-FLD-START:WS-N-FLD-LEN)
003470              TO WS-FIELD-TBL(WS-N-SCAN-IDX)(1:WS-N-FLD-LEN)
003480        ELSE
003490           MOVE ZERO TO WS-N-FLD-LEN
003500        END-IF
003510 END-IF.
003520 B439-RETRIM-AFTER-DEQUOTE-EX.
003530 EXIT.
003540 B410-SCAN-FIELD-END.
003550 B419-SCAN-FIELD-END-EX.
003560 EXIT.
003570 B420-SCAN-FIELD-START.
003580 B429-SCAN-FIELD-START-EX.
003590 EXIT.
003600
003610*-----------------------------------------------------------------
003620*  TYPE CODE MUST FOLD TO "D" OR "W".  ANYTHING ELSE IS A SILENT
003630*  SKIP OF THE WHOLE LINE, NOT AN ERROR.                 TYK014
003640*-----------------------------------------------------------------
003650 C100-VALIDATE-TXN-TYPE.
003660     MOVE WS-FIELD-TBL(3)(1:1) TO WS-C-TYPE-UPPER.
003670     INSPECT WS-C-TYPE-UPPER
003680        CONVERTING WS-C-LOWER-ALPHABET TO WS-C-UPPER-ALPHABET.
003690     IF WS-C-TYPE-UPPER = "D" OR WS-C-TYPE-UPPER = "W"
003700        MOVE WS-C-TYPE-UPPER TO VCLNS-OUT-TXNTYPE
003710     ELSE
003720        SET VCLNS-RC-BAD-TYPE TO TRUE
003730 END-IF.
003740 C199-VALIDATE-TXN-TYPE-EX.
003750 EXIT.
003760
003770*-----------------------------------------------------------------
003780*  STRIP EVERYTHING EXCEPT DIGITS, A LEADING MINUS AND A DECIMAL
003790*  POINT FROM THE AMOUNT FIELD, THEN BUILD THE NUMERIC AMOUNT TO
003800*  TWO DECIMAL PLACES.  AN AMOUNT THAT CLEANSES TO NOTHING IS A
003810*  SILENT SKIP.                                          5Q1JE2
003820*-----------------------------------------------------------------
003830 C200-CLEANSE-AMOUNT.
003840     MOVE SPACES TO WS-C-AMOUNT-RAW.
003850     MOVE WS-FIELD-TBL(4)(1:20) TO WS-C-AMOUNT-RAW.
003860     MOVE SPACES TO WS-C-AMOUNT-CLEAN.
003870     MOVE ZERO   TO WS-N-AMOUNT-CLEAN-LEN.
003880     PERFORM C210-SCAN-AMOUNT-BYTE THRU C219-SCAN-AMOUNT-BYTE-EX
003890        VARYING WS-N-AMOUNT-BYTE-IDX FROM 1 BY 1
003900           UNTIL WS-N-AMOUNT-BYTE-IDX > 20.
003910     IF WS-N-AMOUNT-CLEAN-LEN = 0
003920        SET VCLNS-RC-BAD-AMOUNT TO TRUE
003930        GO TO C299-CLEANSE-AMOUNT-EX
003940 END-IF.
003950     MOVE SPACE TO WS-C-AMOUNT-SIGN.
003960     IF WS-C-AMOUNT-CLEAN(1:1) = "-"
003970        MOVE "-" TO WS-C-AMOUNT-SIGN
003980        MOVE WS-C-AMOUNT-CLEAN(2:19) TO WS-C-AMOUNT-CLEAN
003990 END-IF.
004000     MOVE SPACES TO WS-C-AMOUNT-WHOLE-TXT WS-C-AMOUNT-FRAC-TXT.
004010     UNSTRING WS-C-AMOUNT-CLEAN DELIMITED BY "."
004020        INTO WS-C-AMOUNT-WHOLE-TXT
004030             WS-C-AMOUNT-FRAC-TXT.
004040     IF WS-C-AMOUNT-WHOLE-TXT = SPACES
004050        AND WS-C-AMOUNT-FRAC-TXT = SPACES
004060        SET VCLNS-RC-BAD-AMOUNT TO TRUE
004070        GO TO C299-CLEANSE-AMOUNT-EX
004080 END-IF.
004090     IF WS-C-AMOUNT-WHOLE-TXT = SPACES
004100        MOVE ZERO TO WS-C-AMOUNT-WHOLE-TXT
004110 END-IF.
004120     MOVE 16 TO WS-N-AMOUNT-WHOLE-LEN.
004130     PERFORM C220-SCAN-WHOLE-END THRU C229-SCAN-WHOLE-END-EX
004140        VARYING WS-N-AMOUNT-WHOLE-LEN FROM 16 BY -1
004150           UNTIL WS-N-AMOUNT-WHOLE-LEN = 0
004160              OR WS-C-AMOUNT-WHOLE-TXT(WS-N-AMOUNT-WHOLE-LEN:1)
004170                 NOT = SPACE.
004180     IF WS-C-AMOUNT-FRAC-TXT(1:1) NOT = SPACE
004190        AND WS-C-AMOUNT-FRAC-TXT(2:1) = SPACE
004200        MOVE "0" TO WS-C-AMOUNT-FRAC-TXT(2:1)
004210 END-IF.
004220*                                 UNSTRING LEFT-JUSTIFIES THE
004230*                                 WHOLE/FRACTION TEXT AND PADS
004240*                                 WITH TRAILING SPACES, SO THE
004250*                                 NUMERIC TEST MUST BE LIMITED TO
004260*                                 THE TRIMMED, SIGNIFICANT BYTES -
004270*                                 A CLASS TEST OVER THE TRAILING
004280*                                 SPACES ALWAYS FAILS.     G2BL23
004290     IF WS-C-AMOUNT-WHOLE-TXT(1:WS-N-AMOUNT-WHOLE-LEN)
004300        IS NOT NUMERIC
004310        OR (WS-C-AMOUNT-FRAC-TXT(1:1) NOT = SPACE
004320           AND WS-C-AMOUNT-FRAC-TXT(1:2) IS NOT NUMERIC)
004330        SET VCLNS-RC-BAD-AMOUNT TO TRUE
004340        GO TO C299-CLEANSE-AMOUNT-EX
004350 END-IF.
004360     MOVE WS-C-AMOUNT-WHOLE-TXT TO WS-N-AMOUNT-WHOLE.
004370     IF WS-C-AMOUNT-FRAC-TXT(1:1) = SPACE
004380        MOVE ZERO TO WS-N-AMOUNT-FRAC
004390     ELSE
004400        MOVE WS-C-AMOUNT-FRAC-TXT(1:2) TO WS-N-AMOUNT-FRAC
004410 END-IF.
004420     COMPUTE VCLNS-OUT-AMOUNT =
004430        WS-N-AMOUNT-WHOLE + (WS-N-AMOUNT-FRAC / 100).
004440     IF WS-C-AMOUNT-SIGN = "-"
004450        COMPUTE VCLNS-OUT-AMOUNT = VCLNS-OUT-AMOUNT * -1
004460 END-IF.
004470 C299-CLEANSE-AMOUNT-EX.
004480 EXIT.
004490 C210-SCAN-AMOUNT-BYTE.
004500     IF WS-C-AMOUNT-BYTE(WS-N-AMOUNT-BYTE-IDX) IS NUMERIC
004510        OR WS-C-AMOUNT-BYTE(WS-N-AMOUNT-BYTE-IDX) = "."
004520        OR WS-C-AMOUNT-BYTE(WS-N-AMOUNT-BYTE-IDX) = "-"
004530        ADD 1 TO WS-N-AMOUNT-CLEAN-LEN
004540        MOVE WS-C-AMOUNT-BYTE(WS-N-AMOUNT-BYTE-IDX)
004550           TO WS-C-AMOUNT-CLEAN(WS-N-AMOUNT-CLEAN-LEN:1)
004560 END-IF.
004570 C219-SCAN-AMOUNT-BYTE-EX.
004580 EXIT.
004590*-----------------------------------------------------------------
004600*  FIND THE LAST NON-BLANK BYTE OF THE UNSTRUNG WHOLE-PART TEXT
004610*  SO THE NUMERIC TEST ABOVE CAN IGNORE THE TRAILING PAD.  G2BL23
004620*-----------------------------------------------------------------
004630 C220-SCAN-WHOLE-END.
004640 C229-SCAN-WHOLE-END-EX.
004650 EXIT.
004660
004670*-----------------------------------------------------------------
004680*  THE TRANSACTION DATE IS PASSED THROUGH AS TEXT.        Y2K004
004690*-----------------------------------------------------------------
004700 C300-MOVE-TXN-DATE.
004710     MOVE WS-FIELD-TBL(5)(1:10) TO VCLNS-OUT-TXNDATE.
004720 C399-MOVE-TXN-DATE-EX.
004730 EXIT.
004740
004750*-----------------------------------------------------------------
004760*  NORMALIZE THE STATUS WORD TO ONE OF THE THREE AGREED VALUES
004770*  BY ITS FIRST FOUR CHARACTERS, CASE-INSENSITIVE.        RMB142
004780*-----------------------------------------------------------------
004790 C400-NORMALIZE-STATUS.
004800     MOVE SPACES TO WS-C-STATUS-UPPER.
004810     MOVE WS-FIELD-TBL(6)(1:12) TO WS-C-STATUS-UPPER.
004820     INSPECT WS-C-STATUS-UPPER
004830        CONVERTING WS-C-LOWER-ALPHABET TO WS-C-UPPER-ALPHABET.
004840     EVALUATE WS-C-STATUS-P4
004850        WHEN "COMP"
004860           MOVE "Completed   " TO VCLNS-OUT-STATUS
004870        WHEN "FAIL"
004880           MOVE "Failed      " TO VCLNS-OUT-STATUS
004890        WHEN "PEND"
004900           MOVE "Pending     " TO VCLNS-OUT-STATUS
004910        WHEN OTHER
004920           MOVE "Pending     " TO VCLNS-OUT-STATUS
004930 END-EVALUATE.
004940 C499-NORMALIZE-STATUS-EX.
004950 EXIT.
